000100* 11/09/87 vbc - Created.
000110     select  FL-Control-File assign to "CONTROL"
000120             organization   is sequential.
000130*
