000100********************************************
000110*                                          *
000120*  Record Definition For Player Week       *
000130*       Stats File                         *
000140*     Uses Pws-Plr-Id + Pws-Week as key    *
000150*     Sorted ascending Plr-Id then Week    *
000160********************************************
000170*  File size 22 bytes.
000180*
000190* 11/09/87 vbc - Created.
000200* 19/02/90 vbc - Playing-Flag added, was assumed Y before.
000210* 14/07/98 vbc - Actual/Projected-Points packed comp-3, filler
000220*                widened to hold record at 22 bytes.
000230*
000240 01  FL-Stat-Record.
000250     03  FL-PWS-Plr-Id            pic 9(5).
000260     03  FL-PWS-Week              pic 9(2).
000270     03  FL-PWS-Actual-Points     pic s9(3)v99  comp-3.
000280     03  FL-PWS-Projected-Points  pic s9(3)v99  comp-3.
000290     03  FL-PWS-Playing-Flag      pic x.
000300*    Y = plays, N = bye
000310     03  filler                   pic x(8).
000320*
