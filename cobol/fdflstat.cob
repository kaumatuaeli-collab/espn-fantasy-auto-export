000100* 11/09/87 vbc - Created.
000110 fd  FL-Stat-File
000120     label records are standard
000130     record contains 22 characters.
000140 copy "wsflstat.cob".
000150*
