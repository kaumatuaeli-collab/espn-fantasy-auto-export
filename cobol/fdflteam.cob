000100* 11/09/87 vbc - Created.
000110 fd  FL-Team-File
000120     label records are standard
000130     record contains 55 characters.
000140 copy "wsflteam.cob".
000150*
