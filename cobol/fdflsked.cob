000100* 11/09/87 vbc - Created.
000110 fd  FL-Sked-File
000120     label records are standard
000130     record contains 8 characters.
000140 copy "wsflsked.cob".
000150*
