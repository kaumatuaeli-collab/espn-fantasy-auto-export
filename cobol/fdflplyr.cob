000100* 11/09/87 vbc - Created.
000110 fd  FL-Player-File
000120     label records are standard
000130     record contains 76 characters.
000140 copy "wsflplyr.cob".
000150*
