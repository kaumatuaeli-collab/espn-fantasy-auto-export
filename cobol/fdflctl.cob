000100* 11/09/87 vbc - Created.
000110 fd  FL-Control-File
000120     label records are standard
000130     record contains 94 characters.
000140 copy "wsflctl.cob".
000150*
