000100********************************************
000110*                                          *
000120*  Record Definition For Player File       *
000130*     Uses Plr-Id as key                   *
000140*     Rostered players AND free agents     *
000150********************************************
000160*  File size 76 bytes.
000170*
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200* 11/09/87 vbc - Created.
000210* 04/11/89 vbc - Injury-Status widened 8 -> 14 for INJURY_RESERVE.
000220* 02/03/91 vbc - Pct-Owned / Pct-Started added.
000230* 14/07/98 vbc - Total/Avg-Points packed comp-3, filler added to
000240*                hold record at 76 bytes.
000250*
000260 01  FL-Player-Record.
000270     03  FL-PLR-Id                pic 9(5).
000280     03  FL-PLR-Team-Id           pic 9(3).
000290*    zero = free agent
000300     03  FL-PLR-Name              pic x(25).
000310     03  FL-PLR-Position          pic x(4).
000320*    QB,RB,WR,TE,K,D/ST
000330     03  FL-PLR-Lineup-Slot       pic x(4).
000340*    starting slot or BE, blank if free agent
000350     03  FL-PLR-Pro-Team          pic x(4).
000360     03  FL-PLR-Injury-Status     pic x(14).
000370*    ACTIVE,OUT,QUESTIONABLE,DOUBTFUL,IR
000380     03  FL-PLR-Pct-Owned         pic 9(3).
000390     03  FL-PLR-Pct-Started       pic 9(3).
000400     03  FL-PLR-Total-Points      pic s9(4)v99  comp-3.
000410     03  FL-PLR-Avg-Points        pic s9(3)v99  comp-3.
000420     03  filler                   pic x(4).
000430*
