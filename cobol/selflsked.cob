000100* 11/09/87 vbc - Created.
000110*  File is sorted ascending Tm-Id then Week - keyed access done
000120*  by table lookup, see 520-Find-Sked.
000130     select  FL-Sked-File    assign to "SCHEDULE"
000140             organization   is sequential.
000150*
