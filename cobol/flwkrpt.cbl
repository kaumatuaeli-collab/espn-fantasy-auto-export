000100*****************************************************************
000110*              Weekly Fantasy League Status Reporting           *
000120*                                                               *
000130*       Uses in-memory tables built from 5 sequential files     *
000140*                                                               *
000150*****************************************************************
000160*
000170 identification          division.
000180*================================
000190*
000200 program-id.       FLWKRPT.
000210 author.           Vincent B Coen.
000220 installation.     Applewood Computers.
000230 date-written.     11/09/1987.
000240 date-compiled.
000250 security.         Copyright (C) 1987 - 1999 & later, Vincent Bryan Coen.
000260*                      Distributed under the GNU General Public License.
000270*                      See the file COPYING for details.
000280***
000290*    Remarks.          Weekly Fantasy League Status Report.
000300*                       Reads the league control record, the team,
000310*                      player, player-week-stats and schedule files
000320*                      and prints the full weekly status report for
000330*                      one nominated team ("my team").
000340***
000350*    Version.          See WS-Prog-Name In Ws.
000360***
000370*    Called Modules.
000380*                      None.
000390***
000400*    Functions Used:
000410*                      None.
000420***
000430*    Files used :
000440*                      CONTROL.      League control - 1 record.
000450*                      TEAMS.        Team master.
000460*                      PLAYERS.      Player master, rostered + free agent.
000470*                      PLAYERSTATS.  Player week stats, sorted by Id/Week.
000480*                      SCHEDULE.     Team schedule, sorted by Id/Week.
000490*                      REPORT.       132 col line sequential print file.
000500***
000510*    Error messages used.
000520* System wide:
000530*                      none.
000540* Program specific:
000550*                      FL001 - 6.
000560***
000570* Changes:
000580* 11/09/87 vbc - 1.0.00 Created.
000590* 02/10/87 vbc         Free agent ranking added, 4 sort orders.
000600* 14/01/88 vbc         Injury colour classification split into its
000610*                      own paragraph, was in-line in 300.
000620* 23/06/88 jrt         Corrected roster ordering - starters were not
000630*                      sorting ahead of bench on a tied slot code.
000640* 09/11/88 vbc         League roster section now shows PF as well as
000650*                      record on the team sub-header, per user request.
000660* 30/03/89 vbc         Standings table PA column added.
000670* 17/08/89 jrt         Upcoming schedule window now stops correctly at
000680*                      Reg-Season-Cnt for teams near the end of season.
000690* 12/02/90 vbc         Last-3-weeks now shows "N/A" at week 1 instead
000700*                      of an empty column - was confusing on reports.
000710* 25/09/90 mfk         Free agent tables now skip a position entirely
000720*                      when the pool is empty, was printing a blank
000730*                      heading with no rows.
000740* 04/04/91 vbc         Avg points per week now guarded against a
000750*                      0-0 team (divide by max(1,Wins+Losses)).
000760* 19/11/92 vbc         "YOU" marker added to standings and league
000770*                      roster sub-headers.
000780* 08/07/94 jrt         Quick stats standing text changed to read
000790*                      "standing #S of N-teams" to match user guide.
000800* 27/02/96 vbc         Rounding on avg points/week changed to ROUNDED
000810*                      (was truncating) - half-up to match hand calcs.
000820* 14/10/97 mfk         Widened FL-PLR-Injury-Status handling for the
000830*                      long form "INJURY_RESERVE" as well as "IR".
000840* 03/12/98 vbc - 1.9.00 Year 2000 review - all working dates already
000850*                      held as ccyymmdd style externally, no change
000860*                      needed here bar this note for the file log.
000870* 22/06/99 vbc - 2.0.00 Tidy up prior to hand-over, no logic change.
000880***
000890**************************************************************************
000900* Copyright Notice.
000910* ****************
000920*
000930* This notice supersedes all prior copyright notices & was updated 1999.
000940*
000950* This program is part of a small set of personal reporting utilities
000960* and is Copyright (c) Vincent B Coen. 1987-1999 and later.
000970*
000980* This program is now free software; you can redistribute it and/or modify it
000990* under the terms listed here and of the GNU General Public License as
001000* published by the Free Software Foundation; version 3 and later as revised
001010* for PERSONAL USAGE ONLY and that includes for use within a business but
001020* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
001030*
001040* This program is distributed in the hope that it will be useful, but
001050* WITHOUT ANY WARRANTY; without even the implied warranty of
001060* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
001070* General Public License for more details.
001080*
001090* You should have received a copy of the GNU General Public License along
001100* with this program; see the file COPYING.  If not, write to the Free
001110* Software Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
001120*
001130**************************************************************************
001140*
001150 environment             division.
001160*================================
001170*
001180 configuration           section.
001190 special-names.
001200     C01                 IS TOP-OF-FORM.
001210*
001220 input-output            section.
001230 file-control.
001240 copy "selflctl.cob".
001250 copy "selflteam.cob".
001260 copy "selflplyr.cob".
001270 copy "selflstat.cob".
001280 copy "selflsked.cob".
001290 copy "selflprt.cob".
001300*
001310 data                    division.
001320*================================
001330*
001340 file section.
001350*
001360 copy "fdflctl.cob".
001370 copy "fdflteam.cob".
001380 copy "fdflplyr.cob".
001390 copy "fdflstat.cob".
001400 copy "fdflsked.cob".
001410*
001420 fd  Print-File
001430     label records are standard
001440     record contains 132 characters.
001450 01  PR-Line                     pic x(132).
001460*
001470 working-storage         section.
001480*-----------------------
001490 77  WS-Prog-Name                pic x(17) value "FLWKRPT (2.0.00)".
001500*
001510 01  WS-File-Status.
001520     03  FL-CTL-Status           pic xx.
001530     03  FL-TM-Status            pic xx.
001540     03  FL-PLR-Status           pic xx.
001550     03  FL-PWS-Status           pic xx.
001560     03  FL-SKD-Status           pic xx.
001570     03  filler                  pic x(6).
001580*
001590 01  WS-Switches.
001600     03  WS-Team-EOF-Sw          pic x        value "N".
001610         88  WS-Team-EOF               value "Y".
001620     03  WS-Player-EOF-Sw        pic x        value "N".
001630         88  WS-Player-EOF             value "Y".
001640     03  WS-Stat-EOF-Sw          pic x        value "N".
001650         88  WS-Stat-EOF               value "Y".
001660     03  WS-Sked-EOF-Sw          pic x        value "N".
001670         88  WS-Sked-EOF               value "Y".
001680     03  WS-L3-First-Sw          pic x        value "Y".
001690         88  WS-L3-First               value "Y".
001700     03  WS-SF-Found-Sw          pic x        value "N".
001710         88  WS-SF-Found               value "Y".
001720         88  WS-SF-Not-Found           value "N".
001730*
001740 01  WS-Counters.
001750     03  WS-Sub-A                binary-char  unsigned.
001760     03  WS-Sub-B                binary-char  unsigned.
001770     03  WS-Sub-C                binary-short unsigned.
001780     03  WS-My-Team-Sub          pic 9(2)     comp.
001790     03  WS-Cur-Week             pic 9(2)     comp.
001800     03  WS-Reg-Weeks            pic 9(2)     comp.
001810     03  WS-Page-Cnt             pic 999      comp.
001820     03  WS-Line-Cnt             pic 999      comp.
001830     03  WS-Sked-Lo              pic 9(2)     comp.
001840     03  WS-Sked-Hi              pic 9(2)     comp.
001850     03  WS-Sked-Wk              pic 9(2)     comp.
001860*
001870 01  WS-Error-Code               pic 999      comp.
001880*
001890 01  WS-Team-Tbl.
001900     03  WS-Team-Entry           occurs 20 times.
001910         05  WS-TM-Id            pic 9(3).
001920         05  WS-TM-Name          pic x(30).
001930         05  WS-TM-Wins          pic 9(2).
001940         05  WS-TM-Losses        pic 9(2).
001950         05  WS-TM-Standing      pic 9(2).
001960         05  WS-TM-Pts-For       pic s9(5)v99  comp-3.
001970         05  WS-TM-Pts-Against   pic s9(5)v99  comp-3.
001980 01  WS-Team-Cnt                 pic 9(2)     comp.
001990*
002000 01  WS-Standing-Order.
002010     03  WS-Std-Idx              occurs 20 times pic 9(2) comp.
002020*
002030 01  WS-Player-Tbl.
002040     03  WS-Player-Entry         occurs 400 times.
002050         05  WS-PLR-Id           pic 9(5).
002060         05  WS-PLR-Team-Id      pic 9(3).
002070         05  WS-PLR-Name         pic x(25).
002080         05  WS-PLR-Position     pic x(4).
002090         05  WS-PLR-Lineup-Slot  pic x(4).
002100         05  WS-PLR-Pro-Team     pic x(4).
002110         05  WS-PLR-Injury-Sts   pic x(14).
002120         05  WS-PLR-Pct-Owned    pic 9(3).
002130         05  WS-PLR-Pct-Started  pic 9(3).
002140         05  WS-PLR-Tot-Points   pic s9(4)v99  comp-3.
002150         05  WS-PLR-Avg-Points   pic s9(3)v99  comp-3.
002160 01  WS-Player-Cnt                pic 9(3)    comp.
002170*
002180 01  WS-Roster-Order.
002190     03  WS-Ros-Idx              occurs 40 times pic 9(3) comp.
002200 01  WS-Roster-Cnt                pic 9(2)    comp.
002210*
002220 01  WS-Stat-Tbl.
002230     03  WS-Stat-Entry            occurs 4500 times.
002240         05  WS-PWS-Plr-Id        pic 9(5).
002250         05  WS-PWS-Week          pic 9(2).
002260         05  WS-PWS-Actual        pic s9(3)v99  comp-3.
002270         05  WS-PWS-Projected     pic s9(3)v99  comp-3.
002280         05  WS-PWS-Playing-Flag  pic x.
002290 01  WS-Stat-Cnt                  pic 9(4)    comp.
002300*
002310 01  WS-Sked-Tbl.
002320     03  WS-Sked-Entry            occurs 400 times.
002330         05  WS-SKD-Tm-Id         pic 9(3).
002340         05  WS-SKD-Week          pic 9(2).
002350         05  WS-SKD-Opp-Tm-Id     pic 9(3).
002360 01  WS-Sked-Cnt                  pic 9(3)    comp.
002370*
002380 01  WS-FA-Tbl.
002390     03  WS-FA-Entry              occurs 400 times.
002400         05  WS-FA-Sub            pic 9(3)    comp.
002410         05  WS-FA-Key            pic s9(5)v99  comp-3.
002420 01  WS-FA-Cnt                    pic 9(3)    comp.
002430 01  WS-FA-Work-Entry.
002440     03  WS-FA-W-Sub              pic 9(3)    comp.
002450     03  WS-FA-W-Key              pic s9(5)v99.
002460*
002470 01  WS-Detail-Area.
002480     03  WS-Roster-Line.
002490         05  WRL-Slot             pic x(4).
002500         05  filler               pic x(1).
002510         05  WRL-Name             pic x(25).
002520         05  filler               pic x(1).
002530         05  WRL-Pos              pic x(4).
002540         05  filler               pic x(1).
002550         05  WRL-Team             pic x(4).
002560         05  filler               pic x(1).
002570         05  WRL-Status           pic x(10).
002580         05  filler               pic x(1).
002590         05  WRL-Proj             pic zz9.9.
002600         05  filler               pic x(2).
002610         05  WRL-Avg              pic zz9.9.
002620         05  filler               pic x(2).
002630         05  WRL-Total            pic zzz9.9.
002640         05  filler               pic x(1).
002650         05  WRL-Last3            pic x(18).
002660         05  filler               pic x(1).
002670         05  WRL-OwnPct           pic zz9.
002680         05  filler               pic x(2).
002690         05  WRL-StartPct         pic zz9.
002700         05  filler               pic x(32).
002710 01  WS-FA-Line   redefines WS-Detail-Area.
002720         05  WFA-Name             pic x(25).
002730         05  filler               pic x(1).
002740         05  WFA-Team             pic x(4).
002750         05  filler               pic x(1).
002760         05  WFA-Status           pic x(10).
002770         05  filler               pic x(1).
002780         05  WFA-Proj             pic zz9.9.
002790         05  filler               pic x(2).
002800         05  WFA-Avg              pic zz9.9.
002810         05  filler               pic x(2).
002820         05  WFA-Total            pic zzz9.9.
002830         05  filler               pic x(1).
002840         05  WFA-OwnPct           pic zz9.
002850         05  filler               pic x(2).
002860         05  WFA-StartPct         pic zz9.
002870         05  filler               pic x(61).
002880 01  WS-Standing-Line redefines WS-Detail-Area.
002890         05  WSL-Marker           pic x(1).
002900         05  WSL-Rank             pic zz9.
002910         05  filler               pic x(1).
002920         05  WSL-Team             pic x(30).
002930         05  filler               pic x(1).
002940         05  WSL-Record           pic x(7).
002950         05  filler               pic x(1).
002960         05  WSL-PF               pic zzzz9.99.
002970         05  filler               pic x(1).
002980         05  WSL-PA               pic zzzz9.99.
002990         05  filler               pic x(1).
003000         05  WSL-AvgWk            pic zz9.99.
003010         05  filler               pic x(64).
003020 01  WS-Sked-Line     redefines WS-Detail-Area.
003030         05  WKL-Week             pic x(8).
003040         05  filler               pic x(1).
003050         05  WKL-Opponent         pic x(30).
003060         05  filler               pic x(1).
003070         05  WKL-RecRank          pic x(12).
003080         05  filler               pic x(1).
003090         05  WKL-Avg              pic x(12).
003100         05  filler               pic x(67).
003110*
003120 01  WS-Status-Base               pic x(8).
003130 01  WS-Injury-Tag                pic x.
003140*
003150 01  WS-Stat-Query.
003160     03  WS-SQ-Plr-Id             pic 9(5).
003170     03  WS-SQ-Week               pic 9(2)   comp.
003180 01  WS-Stat-Found.
003190     03  WS-SF-Actual             pic s9(3)v99.
003200     03  WS-SF-Projected          pic s9(3)v99.
003210     03  WS-SF-Playing-Flag       pic x.
003220*
003230 01  WS-L3-Work.
003240     03  WS-L3-Week               pic 9(2)   comp.
003250     03  WS-L3-Lo                 pic 9(2)   comp.
003260     03  WS-L3-Hi                 pic 9(2)   comp.
003270     03  WS-L3-Val                pic s9(3)v9.
003280     03  WS-L3-Val-Ed             pic -z9.9.
003290     03  WS-L3-Ptr                pic 999    comp.
003300 01  WS-L3-Text                   pic x(18).
003310*
003320 01  WS-Disp-Work.
003330     03  WS-Disp-1dp              pic s9(4)v9.
003340     03  WS-Disp-Tot-1dp          pic s9(5)v9.
003350 01  WS-FA-Key-Work               pic s9(5)v99  comp-3.
003360*
003370 01  WS-Team-Math.
003380     03  WS-TMM-Divisor           pic 9(3)   comp.
003390     03  WS-TMM-Avg               pic s9(5)v99  comp-3.
003400     03  WS-TMM-Record            pic x(7).
003410*
003420 01  WS-Header-Edit.
003430     03  WS-HE-PF                 pic zzzz9.99.
003440     03  WS-HE-PA                 pic zzzz9.99.
003450     03  WS-HE-Avg                pic zz9.99.
003460     03  WS-HE-W                  pic z9.
003470     03  WS-HE-L                  pic z9.
003480     03  WS-HE-Ptr                pic 9(2)     comp.
003490*
003500 01  WS-FS-Sub                    pic 9(4)     comp.
003510 01  WS-RB-Scan                   pic 9(3)     comp.
003520 01  WS-RB-Bound                  pic 9(3)     comp.
003530 01  WS-RB-Idx-A                  pic 9(3)     comp.
003540 01  WS-RB-Idx-B                  pic 9(3)     comp.
003550 01  WS-FB-Bound                  pic 9(3)     comp.
003560 01  WS-FB-Idx-A                  pic 9(3)     comp.
003570 01  WS-FB-Idx-B                  pic 9(3)     comp.
003580*
003590 01  WS-Detail-Sub                pic 9(3)   comp.
003600 01  WS-Team-Sub                  pic 9(2)   comp.
003610 01  WS-Opp-Sub                   pic 9(2)   comp.
003620 01  WS-Find-Team-Id              pic 9(3).
003630*
003640 01  WS-Header-Line               pic x(132).
003650*
003660 01  WS-FA-Sort-Order.
003670     03  WS-FA-Sort-Entry         occurs 4 times.
003680         05  WS-FA-Sort-Code      pic x(5).
003690         05  WS-FA-Sort-Title     pic x(20).
003700*
003710 01  WS-FA-Position-Order.
003720     03  WS-FA-Pos-Entry          occurs 6 times pic x(4).
003730*
003740 01  Error-Messages.
003750     03  FL001    pic x(38) value "FL001 Control record not found -".
003760     03  FL002    pic x(48) value "FL002 My team not found on control record -".
003770     03  FL003    pic x(36) value "FL003 Team file empty or not found -".
003780     03  FL004    pic x(33) value "FL004 Player file not found -".
003790     03  FL005    pic x(45) value "FL005 Player-week-stats file not found -".
003800     03  FL006    pic x(38) value "FL006 Schedule file not found -".
003810*
003820 linkage                 section.
003830****************
003840*
003850 procedure division.
003860*===================
003870*
003880 000-MAIN.
003890**********
003900     move     "PROJ " to WS-FA-Sort-Code (1).
003910     move     "Current Week Projection" to WS-FA-Sort-Title (1).
003920     move     "AVG  " to WS-FA-Sort-Code (2).
003930     move     "Season Average" to WS-FA-Sort-Title (2).
003940     move     "OWN  " to WS-FA-Sort-Code (3).
003950     move     "Percent Owned" to WS-FA-Sort-Title (3).
003960     move     "START" to WS-FA-Sort-Code (4).
003970     move     "Percent Started" to WS-FA-Sort-Title (4).
003980     move     "QB  " to WS-FA-Pos-Entry (1).
003990     move     "RB  " to WS-FA-Pos-Entry (2).
004000     move     "WR  " to WS-FA-Pos-Entry (3).
004010     move     "TE  " to WS-FA-Pos-Entry (4).
004020     move     "K   " to WS-FA-Pos-Entry (5).
004030     move     "D/ST" to WS-FA-Pos-Entry (6).
004040     move     zero to WS-Page-Cnt.
004050     move     zero to WS-Line-Cnt.
004060     if       FL-Test-Run
004070              display "FLWKRPT - RUNNING IN TEST MODE" upon console
004080     end-if.
004090     perform  010-OPEN-FILES     thru 010-EXIT.
004100     perform  020-READ-CONTROL   thru 020-EXIT.
004110     perform  030-LOAD-TEAMS     thru 030-EXIT.
004120     perform  035-FIND-MY-TEAM   thru 035-EXIT.
004130     perform  040-LOAD-PLAYERS   thru 040-EXIT.
004140     perform  045-LOAD-STATS     thru 045-EXIT.
004150     perform  048-LOAD-SKED      thru 048-EXIT.
004160     perform  050-BUILD-STANDING-ORDER thru 050-EXIT.
004170     perform  060-CLOSE-INPUTS   thru 060-EXIT.
004180     perform  070-PRINT-REPORT   thru 070-EXIT.
004190     perform  080-CLOSE-PRINT    thru 080-EXIT.
004200     move     zero to return-code.
004210     goback   returning zero.
004220*
004230 010-OPEN-FILES.
004240***************
004250     open     input  FL-Control-File.
004260     if       FL-CTL-Status not = "00"
004270              move   1 to WS-Error-Code
004280              display FL001 upon console
004290              display FL-CTL-Status upon console
004300              go to 099-ABEND
004310     end-if.
004320     open     input  FL-Team-File.
004330     if       FL-TM-Status not = "00"
004340              move   3 to WS-Error-Code
004350              display FL003 upon console
004360              go to 099-ABEND
004370     end-if.
004380     open     input  FL-Player-File.
004390     if       FL-PLR-Status not = "00"
004400              move   4 to WS-Error-Code
004410              display FL004 upon console
004420              go to 099-ABEND
004430     end-if.
004440     open     input  FL-Stat-File.
004450     if       FL-PWS-Status not = "00"
004460              move   5 to WS-Error-Code
004470              display FL005 upon console
004480              go to 099-ABEND
004490     end-if.
004500     open     input  FL-Sked-File.
004510     if       FL-SKD-Status not = "00"
004520              move   6 to WS-Error-Code
004530              display FL006 upon console
004540              go to 099-ABEND
004550     end-if.
004560 010-EXIT.
004570     exit.
004580*
004590 020-READ-CONTROL.
004600*****************
004610     read     FL-Control-File
004620              at end
004630                       move 1 to WS-Error-Code
004640                       display FL001 upon console
004650                       go to 099-ABEND
004660     end-read.
004670     move     FL-CTL-Current-Week   to WS-Cur-Week.
004680     move     FL-CTL-Reg-Season-Cnt to WS-Reg-Weeks.
004690 020-EXIT.
004700     exit.
004710*
004720 030-LOAD-TEAMS.
004730***************
004740     move     zero to WS-Team-Cnt.
004750 031-LOAD-TEAMS-LOOP.
004760     read     FL-Team-File
004770              at end
004780                       set  WS-Team-EOF to true
004790                       go to 030-EXIT
004800     end-read.
004810     add      1 to WS-Team-Cnt.
004820     move     WS-Team-Cnt to WS-Sub-C.
004830     move     FL-TM-Id            to WS-TM-Id (WS-Sub-C).
004840     move     FL-TM-Name          to WS-TM-Name (WS-Sub-C).
004850     move     FL-TM-Wins          to WS-TM-Wins (WS-Sub-C).
004860     move     FL-TM-Losses        to WS-TM-Losses (WS-Sub-C).
004870     move     FL-TM-Standing      to WS-TM-Standing (WS-Sub-C).
004880     move     FL-TM-Points-For    to WS-TM-Pts-For (WS-Sub-C).
004890     move     FL-TM-Points-Against to WS-TM-Pts-Against (WS-Sub-C).
004900     go to    031-LOAD-TEAMS-LOOP.
004910 030-EXIT.
004920     exit.
004930*
004940 035-FIND-MY-TEAM.
004950*****************
004960     move     zero to WS-My-Team-Sub.
004970     move     1    to WS-Sub-C.
004980 036-FIND-MY-TEAM-LOOP.
004990     if       WS-Sub-C > WS-Team-Cnt
005000              go to 037-FIND-MY-TEAM-CHECK.
005010     if       WS-TM-Name (WS-Sub-C) = FL-CTL-My-Team-Name
005020              move WS-Sub-C to WS-My-Team-Sub
005030              go to 037-FIND-MY-TEAM-CHECK
005040     end-if.
005050     add      1 to WS-Sub-C.
005060     go to    036-FIND-MY-TEAM-LOOP.
005070 037-FIND-MY-TEAM-CHECK.
005080     if       WS-My-Team-Sub = zero
005090              move 2 to WS-Error-Code
005100              display FL002 upon console
005110              display FL-CTL-My-Team-Name upon console
005120              go to 099-ABEND
005130     end-if.
005140 035-EXIT.
005150     exit.
005160*
005170 040-LOAD-PLAYERS.
005180*****************
005190     move     zero to WS-Player-Cnt.
005200 041-LOAD-PLAYERS-LOOP.
005210     read     FL-Player-File
005220              at end
005230                       set  WS-Player-EOF to true
005240                       go to 040-EXIT
005250     end-read.
005260     add      1 to WS-Player-Cnt.
005270     move     WS-Player-Cnt to WS-Sub-C.
005280     move     FL-PLR-Id           to WS-PLR-Id (WS-Sub-C).
005290     move     FL-PLR-Team-Id      to WS-PLR-Team-Id (WS-Sub-C).
005300     move     FL-PLR-Name         to WS-PLR-Name (WS-Sub-C).
005310     move     FL-PLR-Position     to WS-PLR-Position (WS-Sub-C).
005320     move     FL-PLR-Lineup-Slot  to WS-PLR-Lineup-Slot (WS-Sub-C).
005330     move     FL-PLR-Pro-Team     to WS-PLR-Pro-Team (WS-Sub-C).
005340     move     FL-PLR-Injury-Status to WS-PLR-Injury-Sts (WS-Sub-C).
005350     move     FL-PLR-Pct-Owned    to WS-PLR-Pct-Owned (WS-Sub-C).
005360     move     FL-PLR-Pct-Started  to WS-PLR-Pct-Started (WS-Sub-C).
005370     move     FL-PLR-Total-Points to WS-PLR-Tot-Points (WS-Sub-C).
005380     move     FL-PLR-Avg-Points   to WS-PLR-Avg-Points (WS-Sub-C).
005390     go to    041-LOAD-PLAYERS-LOOP.
005400 040-EXIT.
005410     exit.
005420*
005430 045-LOAD-STATS.
005440***************
005450     move     zero to WS-Stat-Cnt.
005460 046-LOAD-STATS-LOOP.
005470     read     FL-Stat-File
005480              at end
005490                       set  WS-Stat-EOF to true
005500                       go to 045-EXIT
005510     end-read.
005520     add      1 to WS-Stat-Cnt.
005530     move     WS-Stat-Cnt to WS-Sub-C.
005540     move     FL-PWS-Plr-Id       to WS-PWS-Plr-Id (WS-Sub-C).
005550     move     FL-PWS-Week         to WS-PWS-Week (WS-Sub-C).
005560     move     FL-PWS-Actual-Points to WS-PWS-Actual (WS-Sub-C).
005570     move     FL-PWS-Projected-Points to WS-PWS-Projected (WS-Sub-C).
005580     move     FL-PWS-Playing-Flag to WS-PWS-Playing-Flag (WS-Sub-C).
005590     go to    046-LOAD-STATS-LOOP.
005600 045-EXIT.
005610     exit.
005620*
005630 048-LOAD-SKED.
005640**************
005650     move     zero to WS-Sked-Cnt.
005660 049-LOAD-SKED-LOOP.
005670     read     FL-Sked-File
005680              at end
005690                       set  WS-Sked-EOF to true
005700                       go to 048-EXIT
005710     end-read.
005720     add      1 to WS-Sked-Cnt.
005730     move     WS-Sked-Cnt to WS-Sub-C.
005740     move     FL-SKD-Tm-Id        to WS-SKD-Tm-Id (WS-Sub-C).
005750     move     FL-SKD-Week         to WS-SKD-Week (WS-Sub-C).
005760     move     FL-SKD-Opp-Tm-Id    to WS-SKD-Opp-Tm-Id (WS-Sub-C).
005770     go to    049-LOAD-SKED-LOOP.
005780 048-EXIT.
005790     exit.
005800*
005810 050-BUILD-STANDING-ORDER.
005820*************************
005830* Simple bubble on team standing - table is small (<= 20 teams).
005840     move     1 to WS-Sub-A.
005850 051-INIT-STD-LOOP.
005860     if       WS-Sub-A > WS-Team-Cnt
005870              go to 052-STD-SORT-INIT.
005880     move     WS-Sub-A to WS-Std-Idx (WS-Sub-A).
005890     add      1 to WS-Sub-A.
005900     go to    051-INIT-STD-LOOP.
005910 052-STD-SORT-INIT.
005920     move     WS-Team-Cnt to WS-Sub-C.
005930 053-STD-OUTER.
005940     if       WS-Sub-C < 2
005950              go to 050-EXIT.
005960     move     1 to WS-Sub-A.
005970 054-STD-INNER.
005980     if       WS-Sub-A >= WS-Sub-C
005990              subtract 1 from WS-Sub-C
006000              go to 053-STD-OUTER.
006010     move     WS-Sub-A to WS-Sub-B.
006020     add      1 to WS-Sub-B.
006030     if       WS-TM-Standing (WS-Std-Idx (WS-Sub-A)) >
006040              WS-TM-Standing (WS-Std-Idx (WS-Sub-B))
006050              move WS-Std-Idx (WS-Sub-A) to WS-Detail-Sub
006060              move WS-Std-Idx (WS-Sub-B) to WS-Std-Idx (WS-Sub-A)
006070              move WS-Detail-Sub to WS-Std-Idx (WS-Sub-B)
006080     end-if.
006090     add      1 to WS-Sub-A.
006100     go to    054-STD-INNER.
006110 050-EXIT.
006120     exit.
006130*
006140 060-CLOSE-INPUTS.
006150*****************
006160     close    FL-Control-File
006170              FL-Team-File
006180              FL-Player-File
006190              FL-Stat-File
006200              FL-Sked-File.
006210 060-EXIT.
006220     exit.
006230*
006240 070-PRINT-REPORT.
006250*****************
006260     open     output Print-File.
006270     perform  100-PRINT-HEADER        thru 100-EXIT.
006280     perform  110-PRINT-QUICK-STATS   thru 110-EXIT.
006290     perform  120-PRINT-MATCHUP       thru 120-EXIT.
006300     perform  130-PRINT-MY-ROSTER     thru 130-EXIT.
006310     perform  140-PRINT-LEAGUE-ROSTERS thru 140-EXIT.
006320     perform  150-PRINT-FREE-AGENTS   thru 150-EXIT.
006330     perform  160-PRINT-STANDINGS     thru 160-EXIT.
006340     perform  170-PRINT-SCHEDULE      thru 170-EXIT.
006350     perform  180-PRINT-FOOTER        thru 180-EXIT.
006360 070-EXIT.
006370     exit.
006380*
006390 080-CLOSE-PRINT.
006400****************
006410     close    Print-File.
006420 080-EXIT.
006430     exit.
006440*
006450 099-ABEND.
006460**********
006470     move     WS-Error-Code to return-code.
006480     goback   returning WS-Error-Code.
006490*
006500**************************************************************
006510* Report sections - 100 thru 180.
006520**************************************************************
006530*
006540 100-PRINT-HEADER.
006550*****************
006560     move     spaces to WS-Header-Line.
006570     string   "League: " delimited by size
006580              FL-CTL-League-Name delimited by size
006590              into WS-Header-Line
006600     end-string.
006610     write    PR-Line from WS-Header-Line after advancing 1 line.
006620     move     spaces to WS-Header-Line.
006630     string   "Week " delimited by size
006640              WS-Cur-Week delimited by size
006650              " of " delimited by size
006660              WS-Reg-Weeks delimited by size
006670              "   Last updated: " delimited by size
006680              FL-CTL-Run-Timestamp delimited by size
006690              into WS-Header-Line
006700     end-string.
006710     write    PR-Line from WS-Header-Line after advancing 1 line.
006720     move     spaces to WS-Header-Line.
006730     string   "My Team: " delimited by size
006740              FL-CTL-My-Team-Name delimited by size
006750              into WS-Header-Line
006760     end-string.
006770     write    PR-Line from WS-Header-Line after advancing 1 line.
006780     move     spaces to PR-Line.
006790     write    PR-Line after advancing 1 line.
006800 100-EXIT.
006810     exit.
006820*
006830 110-PRINT-QUICK-STATS.
006840**********************
006850     move     spaces to WS-Header-Line.
006860     string   "QUICK STATS" delimited by size into WS-Header-Line.
006870     write    PR-Line from WS-Header-Line after advancing 1 line.
006880     move     WS-My-Team-Sub to WS-Team-Sub.
006890     perform  500-TEAM-AVG-PTS    thru 500-EXIT.
006900     perform  510-TEAM-RECORD-TEXT thru 510-EXIT.
006910     move     spaces to WS-Header-Line.
006920     string   "  Record: " delimited by size
006930              WS-TMM-Record delimited by size
006940              "   Standing #" delimited by size
006950              WS-TM-Standing (WS-My-Team-Sub) delimited by size
006960              " of " delimited by size
006970              WS-Team-Cnt delimited by size
006980              "-teams" delimited by size
006990              into WS-Header-Line
007000     end-string.
007010     write    PR-Line from WS-Header-Line after advancing 1 line.
007020     move     WS-TM-Pts-For (WS-My-Team-Sub) to WS-HE-PF.
007030     move     WS-TM-Pts-Against (WS-My-Team-Sub) to WS-HE-PA.
007040     move     WS-TMM-Avg to WS-HE-Avg.
007050     move     spaces to WS-Header-Line.
007060     string   "  Points For: " delimited by size
007070              WS-HE-PF delimited by size
007080              "   Points Against: " delimited by size
007090              WS-HE-PA delimited by size
007100              "   Avg/Week: " delimited by size
007110              WS-HE-Avg delimited by size
007120              into WS-Header-Line
007130     end-string.
007140     write    PR-Line from WS-Header-Line after advancing 1 line.
007150     move     spaces to PR-Line.
007160     write    PR-Line after advancing 1 line.
007170 110-EXIT.
007180     exit.
007190*
007200 120-PRINT-MATCHUP.
007210******************
007220     move     spaces to WS-Header-Line.
007230     string   "THIS WEEK'S MATCHUP" delimited by size into WS-Header-Line.
007240     write    PR-Line from WS-Header-Line after advancing 1 line.
007250     move     WS-TM-Id (WS-My-Team-Sub) to WS-Find-Team-Id.
007260     move     WS-Cur-Week to WS-Sked-Wk.
007270     perform  520-FIND-SKED thru 520-EXIT.
007280     if       WS-Opp-Sub = zero
007290              move spaces to WS-Header-Line
007300              string "  BYE WEEK -- no matchup" delimited by size
007310                     into WS-Header-Line
007320              write  PR-Line from WS-Header-Line after advancing 1 line
007330     else
007340              move   WS-Opp-Sub to WS-Team-Sub
007350              perform 500-TEAM-AVG-PTS thru 500-EXIT
007360              perform 510-TEAM-RECORD-TEXT thru 510-EXIT
007370              move   spaces to WS-Header-Line
007380              string "  Opponent: " delimited by size
007390                     WS-TM-Name (WS-Opp-Sub) delimited by size
007400                     into WS-Header-Line
007410              write  PR-Line from WS-Header-Line after advancing 1 line
007420              move   WS-TMM-Avg to WS-HE-Avg
007430              move   WS-TM-Pts-For (WS-Opp-Sub) to WS-HE-PF
007440              move   spaces to WS-Header-Line
007450              string "  Record: " delimited by size
007460                     WS-TMM-Record delimited by size
007470                     "   Standing #" delimited by size
007480                     WS-TM-Standing (WS-Opp-Sub) delimited by size
007490                     "   Avg/Week: " delimited by size
007500                     WS-HE-Avg delimited by size
007510                     "   Total PF: " delimited by size
007520                     WS-HE-PF delimited by size
007530                     into WS-Header-Line
007540              write  PR-Line from WS-Header-Line after advancing 1 line
007550     end-if.
007560     move     spaces to PR-Line.
007570     write    PR-Line after advancing 1 line.
007580 120-EXIT.
007590     exit.
007600*
007610 130-PRINT-MY-ROSTER.
007620********************
007630     move     spaces to WS-Header-Line.
007640     string   "MY ROSTER" delimited by size into WS-Header-Line.
007650     write    PR-Line from WS-Header-Line after advancing 1 line.
007660     move     WS-TM-Id (WS-My-Team-Sub) to WS-Find-Team-Id.
007670     perform  200-BUILD-ROSTER-ORDER thru 200-EXIT.
007680     perform  135-ROSTER-LINE-LOOP thru 135-EXIT
007690              varying WS-Sub-A from 1 by 1
007700              until WS-Sub-A > WS-Roster-Cnt.
007710     move     spaces to PR-Line.
007720     write    PR-Line after advancing 1 line.
007730     go to    130-EXIT.
007740 135-ROSTER-LINE-LOOP.
007750     move     WS-Ros-Idx (WS-Sub-A) to WS-Detail-Sub.
007760     perform  300-PLAYER-DETAIL-LINE thru 300-EXIT.
007770     write    PR-Line from WS-Roster-Line after advancing 1 line.
007780 135-EXIT.
007790     exit.
007800 130-EXIT.
007810     exit.
007820*
007830 140-PRINT-LEAGUE-ROSTERS.
007840*************************
007850     move     spaces to WS-Header-Line.
007860     string   "COMPLETE LEAGUE ROSTERS" delimited by size
007870              into WS-Header-Line.
007880     write    PR-Line from WS-Header-Line after advancing 1 line.
007890     perform  145-LEAGUE-TEAM-LOOP thru 145-EXIT
007900              varying WS-Sub-B from 1 by 1
007910              until WS-Sub-B > WS-Team-Cnt.
007920     go to    140-EXIT.
007930 145-LEAGUE-TEAM-LOOP.
007940     move     WS-Std-Idx (WS-Sub-B) to WS-Team-Sub.
007950     move     WS-Team-Sub to WS-Sub-C.
007960     perform  500-TEAM-AVG-PTS thru 500-EXIT.
007970     perform  510-TEAM-RECORD-TEXT thru 510-EXIT.
007980     move     WS-TM-Pts-For (WS-Team-Sub) to WS-HE-PF.
007990     move     WS-TMM-Avg to WS-HE-Avg.
008000     move     spaces to WS-Header-Line.
008010     if       WS-TM-Id (WS-Team-Sub) = WS-TM-Id (WS-My-Team-Sub)
008020              string "  #" delimited by size
008030                     WS-TM-Standing (WS-Team-Sub) delimited by size
008040                     " " delimited by size
008050                     WS-TM-Name (WS-Team-Sub) delimited by size
008060                     " (YOU)  " delimited by size
008070                     WS-TMM-Record delimited by size
008080                     "  PF " delimited by size
008090                     WS-HE-PF delimited by size
008100                     "  Avg/Wk " delimited by size
008110                     WS-HE-Avg delimited by size
008120                     into WS-Header-Line
008130     else
008140              string "  #" delimited by size
008150                     WS-TM-Standing (WS-Team-Sub) delimited by size
008160                     " " delimited by size
008170                     WS-TM-Name (WS-Team-Sub) delimited by size
008180                     "  " delimited by size
008190                     WS-TMM-Record delimited by size
008200                     "  PF " delimited by size
008210                     WS-HE-PF delimited by size
008220                     "  Avg/Wk " delimited by size
008230                     WS-HE-Avg delimited by size
008240                     into WS-Header-Line
008250     end-if.
008260     write    PR-Line from WS-Header-Line after advancing 1 line.
008270     move     WS-TM-Id (WS-Team-Sub) to WS-Find-Team-Id.
008280     perform  200-BUILD-ROSTER-ORDER thru 200-EXIT.
008290     perform  146-LEAGUE-ROSTER-LINE thru 146-EXIT
008300              varying WS-Sub-A from 1 by 1
008310              until WS-Sub-A > WS-Roster-Cnt.
008320     move     spaces to PR-Line.
008330     write    PR-Line after advancing 1 line.
008340 145-EXIT.
008350     exit.
008360 146-LEAGUE-ROSTER-LINE.
008370     move     WS-Ros-Idx (WS-Sub-A) to WS-Detail-Sub.
008380     perform  300-PLAYER-DETAIL-LINE thru 300-EXIT.
008390     write    PR-Line from WS-Roster-Line after advancing 1 line.
008400 146-EXIT.
008410     exit.
008420 140-EXIT.
008430     exit.
008440*
008450 150-PRINT-FREE-AGENTS.
008460**********************
008470     move     spaces to WS-Header-Line.
008480     string   "FREE AGENTS" delimited by size into WS-Header-Line.
008490     write    PR-Line from WS-Header-Line after advancing 1 line.
008500     perform  155-FA-SORT-LOOP thru 155-EXIT
008510              varying WS-Sub-A from 1 by 1
008520              until WS-Sub-A > 4.
008530     go to    150-EXIT.
008540 155-FA-SORT-LOOP.
008550     move     spaces to WS-Header-Line.
008560     string   "  Ranked by " delimited by size
008570              WS-FA-Sort-Title (WS-Sub-A) delimited by size
008580              into WS-Header-Line.
008590     write    PR-Line from WS-Header-Line after advancing 1 line.
008600     perform  156-FA-POSITION-LOOP thru 156-EXIT
008610              varying WS-Sub-B from 1 by 1
008620              until WS-Sub-B > 6.
008630 155-EXIT.
008640     exit.
008650 156-FA-POSITION-LOOP.
008660     perform  400-RANK-FREE-AGENTS thru 400-EXIT.
008670     if       WS-FA-Cnt = zero
008680              go to 156-EXIT.
008690     move     spaces to WS-Header-Line.
008700     string   "    " delimited by size
008710              WS-FA-Pos-Entry (WS-Sub-B) delimited by size
008720              into WS-Header-Line.
008730     write    PR-Line from WS-Header-Line after advancing 1 line.
008740     perform  157-FA-LINE-LOOP thru 157-EXIT
008750              varying WS-Sub-C from 1 by 1
008760              until WS-Sub-C > WS-FA-Cnt.
008770 156-EXIT.
008780     exit.
008790 157-FA-LINE-LOOP.
008800     move     WS-FA-Sub (WS-Sub-C) to WS-Detail-Sub.
008810     perform  301-FA-DETAIL-LINE thru 301-EXIT.
008820     write    PR-Line from WS-FA-Line after advancing 1 line.
008830 157-EXIT.
008840     exit.
008850 150-EXIT.
008860     exit.
008870*
008880 160-PRINT-STANDINGS.
008890********************
008900     move     spaces to WS-Header-Line.
008910     string   "LEAGUE STANDINGS" delimited by size into WS-Header-Line.
008920     write    PR-Line from WS-Header-Line after advancing 1 line.
008930     perform  165-STANDING-LOOP thru 165-EXIT
008940              varying WS-Sub-A from 1 by 1
008950              until WS-Sub-A > WS-Team-Cnt.
008960     move     spaces to PR-Line.
008970     write    PR-Line after advancing 1 line.
008980     go to    160-EXIT.
008990 165-STANDING-LOOP.
009000     move     WS-Std-Idx (WS-Sub-A) to WS-Team-Sub.
009010     perform  500-TEAM-AVG-PTS thru 500-EXIT.
009020     move     spaces to WS-Standing-Line.
009030     if       WS-TM-Id (WS-Team-Sub) = WS-TM-Id (WS-My-Team-Sub)
009040              move "*" to WSL-Marker
009050     end-if.
009060     move     WS-TM-Standing (WS-Team-Sub) to WSL-Rank.
009070     move     WS-TM-Name (WS-Team-Sub)     to WSL-Team.
009080     perform  510-TEAM-RECORD-TEXT thru 510-EXIT.
009090     move     WS-TMM-Record                to WSL-Record.
009100     move     WS-TM-Pts-For (WS-Team-Sub)  to WSL-PF.
009110     move     WS-TM-Pts-Against (WS-Team-Sub) to WSL-PA.
009120     move     WS-TMM-Avg                   to WSL-AvgWk.
009130     write    PR-Line from WS-Standing-Line after advancing 1 line.
009140 165-EXIT.
009150     exit.
009160 160-EXIT.
009170     exit.
009180*
009190 170-PRINT-SCHEDULE.
009200*******************
009210     move     spaces to WS-Header-Line.
009220     string   "UPCOMING SCHEDULE" delimited by size into WS-Header-Line.
009230     write    PR-Line from WS-Header-Line after advancing 1 line.
009240     move     WS-Cur-Week to WS-Sked-Lo.
009250     compute  WS-Sked-Hi = WS-Cur-Week + 4.
009260     if       WS-Sked-Hi > WS-Reg-Weeks
009270              move WS-Reg-Weeks to WS-Sked-Hi.
009280     move     WS-Sked-Lo to WS-Sked-Wk.
009290     perform  175-SKED-LOOP thru 175-EXIT
009300              until WS-Sked-Wk > WS-Sked-Hi.
009310     move     spaces to PR-Line.
009320     write    PR-Line after advancing 1 line.
009330     go to    170-EXIT.
009340 175-SKED-LOOP.
009350     move     WS-TM-Id (WS-My-Team-Sub) to WS-Find-Team-Id.
009360     perform  520-FIND-SKED thru 520-EXIT.
009370     move     spaces to WS-Sked-Line.
009380     move     spaces to WS-Header-Line.
009390     string   "Week " delimited by size
009400              WS-Sked-Wk delimited by size
009410              into WS-Header-Line.
009420     move     WS-Header-Line (1:8) to WKL-Week.
009430     if       WS-Opp-Sub = zero
009440              move "BYE WEEK" to WKL-Opponent
009450     else
009460              move WS-TM-Name (WS-Opp-Sub) to WKL-Opponent
009470              move WS-Team-Sub to WS-Sub-C
009480              move WS-Opp-Sub to WS-Team-Sub
009490              perform 510-TEAM-RECORD-TEXT thru 510-EXIT
009500              perform 500-TEAM-AVG-PTS thru 500-EXIT
009510              move WS-Sub-C to WS-Team-Sub
009520              move spaces to WS-Header-Line
009530              string  "(" delimited by size
009540                      WS-TMM-Record delimited by size
009550                      ", #" delimited by size
009560                      WS-TM-Standing (WS-Opp-Sub) delimited by size
009570                      ")" delimited by size
009580                      into WS-Header-Line
009590              move    WS-Header-Line (1:12) to WKL-RecRank
009600              move    WS-TMM-Avg to WS-HE-Avg
009610              move    spaces to WS-Header-Line
009620              string  WS-HE-Avg delimited by size
009630                      " pts/wk" delimited by size
009640                      into WS-Header-Line
009650              move    WS-Header-Line (1:12) to WKL-Avg
009660     end-if.
009670     write    PR-Line from WS-Sked-Line after advancing 1 line.
009680     add      1 to WS-Sked-Wk.
009690 175-EXIT.
009700     exit.
009710 170-EXIT.
009720     exit.
009730*
009740 180-PRINT-FOOTER.
009750*****************
009760     move     spaces to WS-Header-Line.
009770     string   "Report run: " delimited by size
009780              FL-CTL-Run-Timestamp delimited by size
009790              into WS-Header-Line.
009800     write    PR-Line from WS-Header-Line after advancing 1 line.
009810 180-EXIT.
009820     exit.
009830*
009840**************************************************************
009850* Team summary math / lookups - 200, 500 thru 530.
009860**************************************************************
009870*
009880 200-BUILD-ROSTER-ORDER.
009890***********************
009900* Builds WS-Ros-Idx / WS-Roster-Cnt for the team in WS-Find-Team-Id -
009910* starters (Lineup-Slot not = "BE  ") first, then bench, each group
009920* ascending on Lineup-Slot text.
009930     move     zero to WS-Roster-Cnt.
009940     move     1    to WS-RB-Scan.
009950 201-COLLECT-LOOP.
009960     if       WS-RB-Scan > WS-Player-Cnt
009970              go to 202-SORT-ORDER.
009980     if       WS-PLR-Team-Id (WS-RB-Scan) = WS-Find-Team-Id
009990              add 1 to WS-Roster-Cnt
010000              move WS-RB-Scan to WS-Ros-Idx (WS-Roster-Cnt)
010010     end-if.
010020     add      1 to WS-RB-Scan.
010030     go to    201-COLLECT-LOOP.
010040 202-SORT-ORDER.
010050* Bubble sort the collected subscripts: starters (not "BE  ") before
010060* bench, then ascending Lineup-Slot text within each group.
010070     move     WS-Roster-Cnt to WS-RB-Bound.
010080 203-ROS-OUTER.
010090     if       WS-RB-Bound < 2
010100              go to 200-EXIT.
010110     move     1 to WS-RB-Idx-A.
010120 204-ROS-INNER.
010130     if       WS-RB-Idx-A >= WS-RB-Bound
010140              subtract 1 from WS-RB-Bound
010150              go to 203-ROS-OUTER.
010160     move     WS-RB-Idx-A to WS-RB-Idx-B.
010170     add      1 to WS-RB-Idx-B.
010180     if       (WS-PLR-Lineup-Slot (WS-Ros-Idx (WS-RB-Idx-A)) = "BE  " and
010190              WS-PLR-Lineup-Slot (WS-Ros-Idx (WS-RB-Idx-B)) not = "BE  ")
010200              or
010210              ((WS-PLR-Lineup-Slot (WS-Ros-Idx (WS-RB-Idx-A)) = "BE  " and
010220               WS-PLR-Lineup-Slot (WS-Ros-Idx (WS-RB-Idx-B)) = "BE  ")
010230               or
010240              (WS-PLR-Lineup-Slot (WS-Ros-Idx (WS-RB-Idx-A)) not = "BE  " and
010250               WS-PLR-Lineup-Slot (WS-Ros-Idx (WS-RB-Idx-B)) not = "BE  "))
010260              and
010270              WS-PLR-Lineup-Slot (WS-Ros-Idx (WS-RB-Idx-A)) >
010280              WS-PLR-Lineup-Slot (WS-Ros-Idx (WS-RB-Idx-B))
010290              move WS-Ros-Idx (WS-RB-Idx-A) to WS-Detail-Sub
010300              move WS-Ros-Idx (WS-RB-Idx-B) to WS-Ros-Idx (WS-RB-Idx-A)
010310              move WS-Detail-Sub to WS-Ros-Idx (WS-RB-Idx-B)
010320     end-if.
010330     add      1 to WS-RB-Idx-A.
010340     go to    204-ROS-INNER.
010350 200-EXIT.
010360     exit.
010370*
010380 300-PLAYER-DETAIL-LINE.
010390***********************
010400* Given a subscript in WS-Detail-Sub, builds WS-Roster-Line.
010410     move     spaces to WS-Roster-Line.
010420     move     WS-PLR-Lineup-Slot (WS-Detail-Sub) to WRL-Slot.
010430     move     WS-PLR-Name (WS-Detail-Sub)        to WRL-Name.
010440     move     WS-PLR-Position (WS-Detail-Sub)    to WRL-Pos.
010450     move     WS-PLR-Pro-Team (WS-Detail-Sub)    to WRL-Team.
010460     move     WS-PLR-Id (WS-Detail-Sub)          to WS-SQ-Plr-Id.
010470     move     WS-Cur-Week                        to WS-SQ-Week.
010480     perform  310-FIND-STAT thru 310-EXIT.
010490     perform  330-INJURY-CLASS thru 330-EXIT.
010500     if       WS-SF-Playing-Flag = "Y"
010510              move "vs OPP" to WS-Status-Base
010520     else
010530              move "BYE"    to WS-Status-Base
010540     end-if.
010550     if       WS-Injury-Tag not = space
010560              string WS-Status-Base delimited by space
010570                     " " delimited by size
010580                     WS-Injury-Tag delimited by size
010590                     into WRL-Status
010600     else
010610              move   WS-Status-Base to WRL-Status
010620     end-if.
010630     compute  WS-Disp-1dp rounded = WS-SF-Projected.
010640     move     WS-Disp-1dp to WRL-Proj.
010650     compute  WS-Disp-1dp rounded = WS-PLR-Avg-Points (WS-Detail-Sub).
010660     move     WS-Disp-1dp to WRL-Avg.
010670     compute  WS-Disp-Tot-1dp rounded = WS-PLR-Tot-Points (WS-Detail-Sub).
010680     move     WS-Disp-Tot-1dp to WRL-Total.
010690     perform  320-LAST-3-WEEKS thru 320-EXIT.
010700     move     WS-L3-Text to WRL-Last3.
010710     move     WS-PLR-Pct-Owned (WS-Detail-Sub)   to WRL-OwnPct.
010720     move     WS-PLR-Pct-Started (WS-Detail-Sub) to WRL-StartPct.
010730 300-EXIT.
010740     exit.
010750*
010760 301-FA-DETAIL-LINE.
010770*******************
010780* Given a subscript in WS-Detail-Sub, builds WS-FA-Line.
010790     move     spaces to WS-FA-Line.
010800     move     WS-PLR-Name (WS-Detail-Sub)        to WFA-Name.
010810     move     WS-PLR-Pro-Team (WS-Detail-Sub)    to WFA-Team.
010820     move     WS-PLR-Id (WS-Detail-Sub)          to WS-SQ-Plr-Id.
010830     move     WS-Cur-Week                        to WS-SQ-Week.
010840     perform  310-FIND-STAT thru 310-EXIT.
010850     perform  330-INJURY-CLASS thru 330-EXIT.
010860     if       WS-SF-Playing-Flag = "Y"
010870              move "vs OPP" to WS-Status-Base
010880     else
010890              move "BYE"    to WS-Status-Base
010900     end-if.
010910     if       WS-Injury-Tag not = space
010920              string WS-Status-Base delimited by space
010930                     " " delimited by size
010940                     WS-Injury-Tag delimited by size
010950                     into WFA-Status
010960     else
010970              move   WS-Status-Base to WFA-Status
010980     end-if.
010990     compute  WS-Disp-1dp rounded = WS-SF-Projected.
011000     move     WS-Disp-1dp to WFA-Proj.
011010     compute  WS-Disp-1dp rounded = WS-PLR-Avg-Points (WS-Detail-Sub).
011020     move     WS-Disp-1dp to WFA-Avg.
011030     compute  WS-Disp-Tot-1dp rounded = WS-PLR-Tot-Points (WS-Detail-Sub).
011040     move     WS-Disp-Tot-1dp to WFA-Total.
011050     move     WS-PLR-Pct-Owned (WS-Detail-Sub)   to WFA-OwnPct.
011060     move     WS-PLR-Pct-Started (WS-Detail-Sub) to WFA-StartPct.
011070 301-EXIT.
011080     exit.
011090*
011100 310-FIND-STAT.
011110**************
011120* Given WS-SQ-Plr-Id / WS-SQ-Week, sets WS-SF-Actual, WS-SF-Projected
011130* and WS-SF-Playing-Flag - zero/N if the player has no stats row for
011140* that week (treated as a bye per spec).
011150     set      WS-SF-Not-Found to true.
011160     move     zero to WS-SF-Actual.
011170     move     zero to WS-SF-Projected.
011180     move     "N"  to WS-SF-Playing-Flag.
011190     move     1 to WS-FS-Sub.
011200 311-FIND-STAT-LOOP.
011210     if       WS-FS-Sub > WS-Stat-Cnt
011220              go to 310-EXIT.
011230     if       WS-PWS-Plr-Id (WS-FS-Sub) = WS-SQ-Plr-Id and
011240              WS-PWS-Week (WS-FS-Sub) = WS-SQ-Week
011250              move WS-PWS-Actual (WS-FS-Sub) to WS-SF-Actual
011260              move WS-PWS-Projected (WS-FS-Sub) to WS-SF-Projected
011270              move WS-PWS-Playing-Flag (WS-FS-Sub) to WS-SF-Playing-Flag
011280              set  WS-SF-Found to true
011290              go to 310-EXIT
011300     end-if.
011310     add      1 to WS-FS-Sub.
011320     go to    311-FIND-STAT-LOOP.
011330 310-EXIT.
011340     exit.
011350*
011360 320-LAST-3-WEEKS.
011370*****************
011380* Builds WS-L3-Text - up to 3 comma separated 1dp values for weeks
011390* max(1,W-3) thru W-1, or "N/A" when W = 1.
011400     move     spaces to WS-L3-Text.
011410     if       WS-Cur-Week = 1
011420              move "N/A" to WS-L3-Text
011430              go to 320-EXIT.
011440     compute  WS-L3-Lo = WS-Cur-Week - 3.
011450     if       WS-L3-Lo < 1
011460              move 1 to WS-L3-Lo.
011470     compute  WS-L3-Hi = WS-Cur-Week - 1.
011480     move     1 to WS-L3-Ptr.
011490     set      WS-L3-First to true.
011500     move     WS-L3-Lo to WS-L3-Week.
011510 321-LAST-3-LOOP.
011520     if       WS-L3-Week > WS-L3-Hi
011530              go to 320-EXIT.
011540     move     WS-L3-Week to WS-SQ-Week.
011550     perform  310-FIND-STAT thru 310-EXIT.
011560     compute  WS-L3-Val rounded = WS-SF-Actual.
011570     move     WS-L3-Val to WS-L3-Val-Ed.
011580     if       WS-L3-First
011590              string WS-L3-Val-Ed delimited by size
011600                     into WS-L3-Text
011610                     with pointer WS-L3-Ptr
011620              set    WS-L3-First to false
011630     else
011640              string "," delimited by size
011650                     WS-L3-Val-Ed delimited by size
011660                     into WS-L3-Text
011670                     with pointer WS-L3-Ptr
011680     end-if.
011690     add      1 to WS-L3-Week.
011700     go to    321-LAST-3-LOOP.
011710 320-EXIT.
011720     exit.
011730*
011740 330-INJURY-CLASS.
011750*****************
011760* Sets WS-Injury-Tag from WS-PLR-Injury-Sts (WS-Detail-Sub):
011770*   OUT                     -> R (red)
011780*   QUESTIONABLE / DOUBTFUL -> Y (yellow)
011790*   INJURY_RESERVE / IR     -> P (purple)
011800*   anything else           -> space (no highlight)
011810     move     space to WS-Injury-Tag.
011820     if       WS-PLR-Injury-Sts (WS-Detail-Sub) = "OUT"
011830              move "R" to WS-Injury-Tag
011840     else
011850     if       WS-PLR-Injury-Sts (WS-Detail-Sub) = "QUESTIONABLE" or
011860              WS-PLR-Injury-Sts (WS-Detail-Sub) = "DOUBTFUL"
011870              move "Y" to WS-Injury-Tag
011880     else
011890     if       WS-PLR-Injury-Sts (WS-Detail-Sub) = "INJURY_RESERVE" or
011900              WS-PLR-Injury-Sts (WS-Detail-Sub) = "IR"
011910              move "P" to WS-Injury-Tag
011920     end-if
011930     end-if
011940     end-if.
011950 330-EXIT.
011960     exit.
011970*
011980 400-RANK-FREE-AGENTS.
011990*********************
012000* Given WS-Sub-A (sort-key subscript 1-4) and WS-Sub-B (position
012010* subscript 1-6), builds WS-FA-Tbl / WS-FA-Cnt with the free agents
012020* at that position ranked descending by the requested criterion,
012030* limited to the first 10.
012040     move     zero to WS-FA-Cnt.
012050     move     1 to WS-Sub-C.
012060 401-FA-COLLECT-LOOP.
012070     if       WS-Sub-C > WS-Player-Cnt
012080              go to 402-FA-SORT.
012090     if       WS-PLR-Team-Id (WS-Sub-C) = zero and
012100              WS-PLR-Position (WS-Sub-C) = WS-FA-Pos-Entry (WS-Sub-B)
012110              add  1 to WS-FA-Cnt
012120              move WS-Sub-C to WS-FA-Sub (WS-FA-Cnt)
012130              move WS-Sub-C to WS-Detail-Sub
012140              perform 410-FA-SORT-KEY thru 410-EXIT
012150              move WS-FA-Key-Work to WS-FA-Key (WS-FA-Cnt)
012160     end-if.
012170     add      1 to WS-Sub-C.
012180     go to    401-FA-COLLECT-LOOP.
012190 402-FA-SORT.
012200     perform  420-FA-BUBBLE-SORT thru 420-EXIT.
012210     if       WS-FA-Cnt > 10
012220              move 10 to WS-FA-Cnt.
012230 400-EXIT.
012240     exit.
012250*
012260 410-FA-SORT-KEY.
012270****************
012280* Given WS-Detail-Sub, and the outer sort-key subscript in WS-Sub-A,
012290* leaves the numeric ranking value in WS-FA-Key-Work for the
012300* caller to move into the WS-FA-Tbl entry.
012310     if       WS-FA-Sort-Code (WS-Sub-A) = "PROJ "
012320              move WS-PLR-Id (WS-Detail-Sub) to WS-SQ-Plr-Id
012330              move WS-Cur-Week to WS-SQ-Week
012340              perform 310-FIND-STAT thru 310-EXIT
012350              move WS-SF-Projected to WS-FA-Key-Work
012360     else
012370     if       WS-FA-Sort-Code (WS-Sub-A) = "AVG  "
012380              move WS-PLR-Avg-Points (WS-Detail-Sub) to WS-FA-Key-Work
012390     else
012400     if       WS-FA-Sort-Code (WS-Sub-A) = "OWN  "
012410              move WS-PLR-Pct-Owned (WS-Detail-Sub) to WS-FA-Key-Work
012420     else
012430              move WS-PLR-Pct-Started (WS-Detail-Sub) to WS-FA-Key-Work
012440     end-if
012450     end-if
012460     end-if.
012470 410-EXIT.
012480     exit.
012490*
012500 420-FA-BUBBLE-SORT.
012510*******************
012520* Descending bubble sort of WS-FA-Tbl (1 thru WS-FA-Cnt) on WS-FA-Key.
012530     move     WS-FA-Cnt to WS-FB-Bound.
012540 421-FA-OUTER.
012550     if       WS-FB-Bound < 2
012560              go to 420-EXIT.
012570     move     1 to WS-FB-Idx-A.
012580 422-FA-INNER.
012590     if       WS-FB-Idx-A >= WS-FB-Bound
012600              subtract 1 from WS-FB-Bound
012610              go to 421-FA-OUTER.
012620     move     WS-FB-Idx-A to WS-FB-Idx-B.
012630     add      1 to WS-FB-Idx-B.
012640     if       WS-FA-Key (WS-FB-Idx-A) < WS-FA-Key (WS-FB-Idx-B)
012650              move WS-FA-Entry (WS-FB-Idx-A) to WS-FA-Work-Entry
012660              move WS-FA-Entry (WS-FB-Idx-B) to WS-FA-Entry (WS-FB-Idx-A)
012670              move WS-FA-Work-Entry to WS-FA-Entry (WS-FB-Idx-B)
012680     end-if.
012690     add      1 to WS-FB-Idx-A.
012700     go to    422-FA-INNER.
012710 420-EXIT.
012720     exit.
012730*
012740 500-TEAM-AVG-PTS.
012750*****************
012760* Given WS-Team-Sub, sets WS-TMM-Avg = Pts-For / max(1,Wins+Losses),
012770* rounded half-up to 2 decimal places.
012780     compute  WS-TMM-Divisor = WS-TM-Wins (WS-Team-Sub) +
012790              WS-TM-Losses (WS-Team-Sub).
012800     if       WS-TMM-Divisor = zero
012810              move 1 to WS-TMM-Divisor.
012820     compute  WS-TMM-Avg rounded =
012830              WS-TM-Pts-For (WS-Team-Sub) / WS-TMM-Divisor.
012840 500-EXIT.
012850     exit.
012860*
012870 510-TEAM-RECORD-TEXT.
012880*********************
012890* Given WS-Team-Sub, sets WS-TMM-Record to "W-L" text.
012900* Wins/losses are zero-suppressed before stringing so a
012910* single-digit count prints "5-2", not "05-02".
012920     move     spaces to WS-TMM-Record.
012930     move     WS-TM-Wins (WS-Team-Sub) to WS-HE-W.
012940     move     WS-TM-Losses (WS-Team-Sub) to WS-HE-L.
012950     move     1 to WS-HE-Ptr.
012960     if       WS-HE-W (1:1) = space
012970              string WS-HE-W (2:1) delimited by size
012980                     into WS-TMM-Record with pointer WS-HE-Ptr
012990     else
013000              string WS-HE-W delimited by size
013010                     into WS-TMM-Record with pointer WS-HE-Ptr
013020     end-if.
013030     string   "-" delimited by size
013040              into WS-TMM-Record with pointer WS-HE-Ptr.
013050     if       WS-HE-L (1:1) = space
013060              string WS-HE-L (2:1) delimited by size
013070                     into WS-TMM-Record with pointer WS-HE-Ptr
013080     else
013090              string WS-HE-L delimited by size
013100                     into WS-TMM-Record with pointer WS-HE-Ptr
013110     end-if.
013120 510-EXIT.
013130     exit.
013140*
013150 520-FIND-SKED.
013160**************
013170* Given WS-Find-Team-Id / WS-Sked-Wk, sets WS-Opp-Sub to the team
013180* subscript of that week's opponent, or zero on a bye or not found.
013190     move     zero to WS-Opp-Sub.
013200     move     1 to WS-Sub-A.
013210 521-FIND-SKED-LOOP.
013220     if       WS-Sub-A > WS-Sked-Cnt
013230              go to 520-EXIT.
013240     if       WS-SKD-Tm-Id (WS-Sub-A) = WS-Find-Team-Id and
013250              WS-SKD-Week (WS-Sub-A) = WS-Sked-Wk
013260              if   WS-SKD-Opp-Tm-Id (WS-Sub-A) = zero
013270                       move zero to WS-Opp-Sub
013280              else
013290                       move WS-SKD-Opp-Tm-Id (WS-Sub-A) to WS-Find-Team-Id
013300                       perform 530-FIND-TEAM-BY-ID thru 530-EXIT
013310              end-if
013320              go to 520-EXIT
013330     end-if.
013340     add      1 to WS-Sub-A.
013350     go to    521-FIND-SKED-LOOP.
013360 520-EXIT.
013370     exit.
013380*
013390 530-FIND-TEAM-BY-ID.
013400********************
013410* Given WS-Find-Team-Id, sets WS-Opp-Sub to the matching team's
013420* subscript, or zero if not found.
013430     move     zero to WS-Opp-Sub.
013440     move     1 to WS-Sub-A.
013450 531-FIND-TEAM-LOOP.
013460     if       WS-Sub-A > WS-Team-Cnt
013470              go to 530-EXIT.
013480     if       WS-TM-Id (WS-Sub-A) = WS-Find-Team-Id
013490              move WS-Sub-A to WS-Opp-Sub
013500              go to 530-EXIT
013510     end-if.
013520     add      1 to WS-Sub-A.
013530     go to    531-FIND-TEAM-LOOP.
013540 530-EXIT.
013550     exit.
013560*
