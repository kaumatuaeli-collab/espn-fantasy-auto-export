000100********************************************
000110*                                          *
000120*  Record Definition For League Control    *
000130*           File                           *
000140*     Uses RRN = 1, one record only        *
000150********************************************
000160*  File size 94 bytes.  Exact - no filler slack left over, see note below.
000170*
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200* 11/09/87 vbc - Created.
000210* 02/03/91 vbc - My-Team-Name widened 24 -> 30, Run-Timestamp added.
000220* 14/06/95 vbc - Reg-Season-Count split out from Current-Week.
000230*
000240 01  FL-Control-Record.
000250     03  FL-CTL-League-Name       pic x(40).
000260     03  FL-CTL-Current-Week      pic 9(2).
000270     03  FL-CTL-Reg-Season-Cnt    pic 9(2).
000280     03  FL-CTL-My-Team-Name      pic x(30).
000290     03  FL-CTL-Run-Timestamp     pic x(20).
000300*
000310*  NOTE - fields above total the full 94 byte record, there being no
000320*  slack left over for a trailing filler pad (see wsflteam.cob and
000330*  wsflstat.cob, where the source file size allowed for one).
000340*
