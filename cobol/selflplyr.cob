000100* 11/09/87 vbc - Created.
000110     select  FL-Player-File  assign to "PLAYERS"
000120             organization   is sequential.
000130*
