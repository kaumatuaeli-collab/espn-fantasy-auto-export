000100* 11/09/87 vbc - Created.
000110*  File is sorted ascending Plr-Id then Week - keyed access done
000120*  by table lookup, see 310-Find-Stat.
000130     select  FL-Stat-File    assign to "PLAYERSTATS"
000140             organization   is sequential.
000150*
