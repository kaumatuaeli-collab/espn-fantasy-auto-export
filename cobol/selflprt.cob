000100* 11/09/87 vbc - Created.
000110     select  Print-File      assign to "REPORT"
000120             organization   is line sequential.
000130*
