000100********************************************
000110*                                          *
000120*  Record Definition For Team Schedule     *
000130*          File                            *
000140*     Uses Skd-Tm-Id + Skd-Week as key     *
000150*     Sorted ascending Tm-Id then Week     *
000160********************************************
000170*  File size 8 bytes.  Exact - no filler slack left over.
000180*
000190* 11/09/87 vbc - Created.
000200*
000210 01  FL-Sked-Record.
000220     03  FL-SKD-Tm-Id             pic 9(3).
000230     03  FL-SKD-Week              pic 9(2).
000240     03  FL-SKD-Opp-Tm-Id         pic 9(3).
000250*    zero = bye week
000260*
