000100********************************************
000110*                                          *
000120*  Record Definition For Team File         *
000130*     Uses Tm-Id as key                    *
000140********************************************
000150*  File size 55 bytes.
000160*
000170* 11/09/87 vbc - Created.
000180* 19/02/90 vbc - Standing added, was derived at run time before.
000190* 14/07/98 vbc - Points-For/Against packed comp-3, filler widened
000200*                to hold record at 55 bytes.
000210*
000220 01  FL-Team-Record.
000230     03  FL-TM-Id                 pic 9(3).
000240     03  FL-TM-Name               pic x(30).
000250     03  FL-TM-Wins               pic 9(2).
000260     03  FL-TM-Losses             pic 9(2).
000270     03  FL-TM-Standing           pic 9(2).
000280     03  FL-TM-Points-For         pic s9(5)v99  comp-3.
000290     03  FL-TM-Points-Against     pic s9(5)v99  comp-3.
000300     03  filler                   pic x(8).
000310*
